000100******************************************************************        
000110* Authors: Noemi Berge, Claudia Perdiguera, Ricardo Balsimelli,           
000120*          Ricardo Garcia, Senen Urdaneta.                                
000130* Date: 14/11/2023                                                        
000140* Purpose: TP2 - AULA 3 - GRUPO 1                                         
000150* Tectonics: cobc                                                         
000160******************************************************************        
000170* Historial de cambios:                                                   
000180* 14/11/2023 RB  TP2       Alta original: resumen de tarjeta por          
000190*                          apareo RANDOM contra MAESTARJ y                
000200*                          descuento/pago minimo en ARS y USD.            
000210* 17/11/2023 RB  TP2       Encabezado de resumen por cambio de            
000220*                          tarjeta; descuento del 10%.                    
000230* 18/11/2023 SU  TP2       Se separan pesos y dolares en el               
000240*                          renglon de compra.                             
000250* 20/11/2023 HQ  TP2       Pago minimo: cambio de USD a ARS por           
000260*                          tipo de cambio fijo.                           
000270* 22/12/1999 HQ  Y2K-118   Revision de siglo en el encabezado de          
000280*                          fecha de emision del resumen.                  
000290* 10/11/2025 RGB TKT-4471  Reconvertido de resumen de tarjeta a           
000300*                          liquidacion de puntos por consumo: se          
000310*                          saca ARS/USD, descuento, pago minimo y         
000320*                          limite; el apareo pasa de RANDOM a un          
000330*                          match secuencial de clientes y                 
000340*                          consumos por BUSCCLI; se agrega el             
000350*                          PARM de ventana de fechas, el calculo          
000360*                          de puntos por consumo, el acumulador           
000370*                          mensual de puntos, el archivo de               
000380*                          detalle puntuado y los totales                 
000390*                          generales de fin de corrida.                   
000400* 10/08/2026 RGB TKT-4502  Corregido: 2660-ACUMULAR-MES ubicaba           
000410*                          cada mes en la primer ranura libre de          
000420*                          WS-TAB-MESES por orden de aparicion,           
000430*                          no por fecha; si los consumos de un            
000440*                          cliente no llegaban ordenados por mes,         
000450*                          el resumen salia fuera de orden. Ahora         
000460*                          la ranura se calcula como la cantidad          
000470*                          de meses desde el inicio de la                 
000480*                          ventana del PARM, asi el indice queda          
000490*                          ordenado por construccion y se borra           
000500*                          el parrafo de busqueda lineal.                 
000510* 10/08/2026 RGB TKT-4511  Corregido: el quiebre de cliente               
000520*                          (2700) solo se disparaba desde 2400,           
000530*                          que a su vez solo corria si el consumo         
000540*                          individual pasaba 2200-VALIDAR-CONSUMO;        
000550*                          un cliente con TODOS sus consumos              
000560*                          rechazados nunca generaba su renglon de        
000570*                          resumen ni se contaba en clientes              
000580*                          procesados. El PERFORM de 2700 se pasa         
000590*                          a 2000, bajo EVT-CLIENTE-OK, para que          
000600*                          corra con solo el apareo de cliente.           
000610*                          Se elimina tambien el FD ENT-CLIENTES          
000620*                          de este programa (nunca se abria ni se         
000630*                          leia aqui; el maestro lo lee BUSCCLI).         
000640* 10/08/2026 RGB TKT-4512  Se vuelven 77 unos pocos escalares             
000650*                          sueltos (tope de tabla de meses y las          
000660*                          variables de calculo de puntos) que            
000670*                          habian quedado en grupos 01 de uno solo        
000680*                          item; se vuelve a la costumbre vieja           
000690*                          del TP de declarar sueltos con 77.             
000700* 10/08/2026 RGB TKT-4513  Se saca la marca de columna 73-80 que          
000710*                          se venia agregando en el historial de          
000720*                          cambios (aca nunca se escribio nada            
000730*                          pasando la columna 72); quien firma            
000740*                          cada entrada ya queda dicho en el              
000750*                          propio texto, como siempre se hizo.            
000760* 10/08/2026 RGB TKT-4514  El C01 IS TOP-OF-FORM de SPECIAL-NAMES         
000770*                          estaba declarado pero no se usaba en           
000780*                          ningun WRITE; se engancha en el primer         
000790*                          renglon de 1160-IMPRIMIR-ENCABEZADO            
000800*                          (separador de apertura del resumen)            
000810*                          para que el salto de hoja del resumen          
000820*                          de puntos arranque siempre al tope.            
000830******************************************************************        
000840 IDENTIFICATION DIVISION.                                                 
000850 PROGRAM-ID. CALCPUNT.                                                    
000860 AUTHOR. RICARDO BALSIMELLI.                                              
000870 INSTALLATION. AULA 3 - GRUPO 1.                                          
000880 DATE-WRITTEN. 14/11/2023.                                                
000890 DATE-COMPILED.                                                           
000900 SECURITY. USO INTERNO DEL PROGRAMA DE PUNTOS POR CONSUMO.                
000910*----------------------------------------------------------------*        
000920 ENVIRONMENT DIVISION.                                                    
000930 CONFIGURATION SECTION.                                                   
000940 SPECIAL-NAMES.                                                           
000950     C01 IS TOP-OF-FORM.                                                  
000960                                                                          
000970 INPUT-OUTPUT SECTION.                                                    
000980                                                                          
000990 FILE-CONTROL.                                                            
001000                                                                          
001010     SELECT ENT-PARM                                                      
001020         ASSIGN TO PARM                                                   
001030         ORGANIZATION IS LINE SEQUENTIAL                                  
001040         FILE STATUS IS FS-PARM.                                          
001050                                                                          
001060     SELECT ENT-CONSUMOS                                                  
001070         ASSIGN TO CONSUMOS                                               
001080         ORGANIZATION IS SEQUENTIAL                                       
001090         ACCESS MODE IS SEQUENTIAL                                        
001100         FILE STATUS IS FS-CONSUMOS.                                      
001110                                                                          
001120     SELECT SAL-DETALLE                                                   
001130         ASSIGN TO DETALLE                                                
001140         ORGANIZATION IS SEQUENTIAL                                       
001150         ACCESS MODE IS SEQUENTIAL                                        
001160         FILE STATUS IS FS-DETALLE.                                       
001170                                                                          
001180     SELECT SAL-RESUMENES                                                 
001190         ASSIGN TO RESUMENES                                              
001200         ORGANIZATION IS LINE SEQUENTIAL                                  
001210         FILE STATUS IS FS-RESUMENES.                                     
001220                                                                          
001230     SELECT SAL-ERRORES                                                   
001240         ASSIGN TO ERRORES                                                
001250         ORGANIZATION IS LINE SEQUENTIAL                                  
001260         FILE STATUS IS FS-ERRORES.                                       
001270                                                                          
001280*----------------------------------------------------------------*        
001290 DATA DIVISION.                                                           
001300                                                                          
001310 FILE SECTION.                                                            
001320                                                                          
001330 FD  ENT-PARM.                                                            
001340 01  WS-ENT-PARM.                                                         
001350     05  WS-PRM-FECHA-DESDE          PIC 9(08).                           
001360     05  FILLER                      PIC X(01) VALUE '-'.                 
001370     05  WS-PRM-FECHA-HASTA          PIC 9(08).                           
001380                                                                          
001390 FD  ENT-CONSUMOS.                                                        
001400 01  WS-ENT-CONSUMOS-REG.                                                 
001410     05  WS-ECN-ID-CLIENTE           PIC 9(06).                           
001420     05  WS-ECN-NUM-CONSUMO          PIC 9(08).                           
001430     05  WS-ECN-FECHA                PIC 9(08).                           
001440     05  WS-ECN-COD-SUCURSAL         PIC 9(04).                           
001450     05  WS-ECN-COD-CANAL            PIC X(01).                           
001460     05  WS-ECN-IMPORTE              PIC S9(07)V99.                       
001470     05  FILLER                      PIC X(06).                           
001480                                                                          
001490 FD  SAL-DETALLE.                                                         
001500 01  WS-SAL-DETALLE-REG.                                                  
001510     05  WS-SDT-ID-CLIENTE           PIC 9(06).                           
001520     05  WS-SDT-NUM-CONSUMO          PIC 9(08).                           
001530     05  WS-SDT-FECHA                PIC 9(08).                           
001540     05  WS-SDT-IMPORTE              PIC S9(07)V99.                       
001550     05  WS-SDT-PUNTOS               PIC S9(07).                          
001560     05  FILLER                      PIC X(07).                           
001570                                                                          
001580 FD  SAL-RESUMENES.                                                       
001590 01  WS-SAL-RESUMENES                PIC X(91).                           
001600                                                                          
001610 FD  SAL-ERRORES.                                                         
001620 01  WS-SAL-ERRORES-REG.                                                  
001630     05  WS-SER-TIPO-REG             PIC X(10).                           
001640     05  WS-SER-CLAVE                PIC X(20).                           
001650     05  WS-SER-COD-ERR              PIC X(20).                           
001660     05  WS-SER-DES-ERR               PIC X(40).                          
001670     05  FILLER                      PIC X(05).                           
001680                                                                          
001690*----------------------------------------------------------------*        
001700 WORKING-STORAGE SECTION.                                                 
001710                                                                          
001720     COPY CLIENTE.                                                        
001730     COPY CONSUMOS.                                                       
001740     COPY RESUMEN.                                                        
001750                                                                          
001760*----------------------------------------------------------------*        
001770*    VARIABLES FILE STATUS  ENTRADA/SALIDA                       *        
001780*----------------------------------------------------------------*        
001790 01  WS-STATUS-AREA.                                                      
001800     05  FS-PARM                      PIC X(02).                          
001810         88  FS-PARM-OK                          VALUE '00'.              
001820         88  FS-PARM-EOF                         VALUE '10'.              
001830     05  FS-CONSUMOS                  PIC X(02).                          
001840         88  FS-CONSUMOS-OK                       VALUE '00'.             
001850         88  FS-CONSUMOS-EOF                      VALUE '10'.             
001860     05  FS-DETALLE                   PIC X(02).                          
001870         88  FS-DETALLE-OK                        VALUE '00'.             
001880     05  FS-RESUMENES                 PIC X(02).                          
001890         88  FS-RESUMENES-OK                      VALUE '00'.             
001900     05  FS-ERRORES                   PIC X(02).                          
001910         88  FS-ERRORES-OK                        VALUE '00'.             
001920                                                                          
001930 01  WS-STATUS-AREA-NUM REDEFINES WS-STATUS-AREA.                         
001940     05  WS-STATUS-NUM OCCURS 5 TIMES PIC 9(02).                          
001950                                                                          
001960*----------------------------------------------------------------*        
001970*    PARAMETROS DE LA CORRIDA (VENTANA DE FECHAS)                *        
001980*----------------------------------------------------------------*        
001990 01  WS-PARM-DESDE.                                                       
002000     05  WS-PRD-ANIO                  PIC 9(04).                          
002010     05  WS-PRD-MES                   PIC 9(02).                          
002020     05  WS-PRD-DIA                   PIC 9(02).                          
002030                                                                          
002040 01  WS-PARM-DESDE-NUM REDEFINES WS-PARM-DESDE PIC 9(08).                 
002050                                                                          
002060 01  WS-PARM-HASTA.                                                       
002070     05  WS-PRH-ANIO                  PIC 9(04).                          
002080     05  WS-PRH-MES                   PIC 9(02).                          
002090     05  WS-PRH-DIA                   PIC 9(02).                          
002100                                                                          
002110 01  WS-PARM-HASTA-NUM REDEFINES WS-PARM-HASTA PIC 9(08).                 
002120                                                                          
002130*----------------------------------------------------------------*        
002140*    SWITCHES DE CONTROL                                         *        
002150*----------------------------------------------------------------*        
002160 01  WS-SWITCHES.                                                         
002170     05  WS-FIN-CONSUMOS-SW           PIC X(01) VALUE 'N'.                
002180         88  FIN-CONSUMOS                       VALUE 'S'.                
002190     05  WS-PRIMER-CLIENTE-SW         PIC X(01) VALUE 'S'.                
002200         88  PRIMER-CLIENTE                     VALUE 'S'.                
002210     05  WS-CONSUMO-VALIDO-SW         PIC X(01) VALUE 'N'.                
002220         88  CONSUMO-VALIDO                     VALUE 'S'.                
002230     05  WS-CONSUMO-EN-VENTANA-SW     PIC X(01) VALUE 'N'.                
002240         88  CONSUMO-EN-VENTANA                 VALUE 'S'.                
002250                                                                          
002260*----------------------------------------------------------------*        
002270*    CLIENTE Y EVENTO DEVUELTOS POR BUSCCLI                      *        
002280*----------------------------------------------------------------*        
002290 01  WS-CLIENTE-ACTUAL.                                                   
002300     05  WS-CAC-ID-CLIENTE            PIC 9(06).                          
002310     05  WS-CAC-NOMBRE                PIC X(30).                          
002320                                                                          
002330 01  WS-CLIENTE-ANTERIOR.                                                 
002340     05  WS-CAN-ID-CLIENTE            PIC 9(06) VALUE ZERO.               
002350     05  WS-CAN-NOMBRE                PIC X(30) VALUE SPACES.             
002360                                                                          
002370 01  WS-EVENTO-CLIENTE               PIC X(02).                           
002380     88  EVT-CLIENTE-OK                         VALUE 'OK'.               
002390     88  EVT-CLIENTE-NOENCONTRADO               VALUE 'NF'.               
002400     88  EVT-CLIENTE-DUPLICADO                  VALUE 'DU'.               
002410     88  EVT-CLIENTE-DATO-MALO                  VALUE 'DM'.               
002420                                                                          
002430*----------------------------------------------------------------*        
002440*    TABLA DE ACUMULACION MENSUAL DE PUNTOS POR CLIENTE          *        
002450*----------------------------------------------------------------*        
002460 77  WS-TAB-MESES-MAX                PIC 9(03) COMP VALUE 120.            
002470                                                                          
002480 01  WS-TAB-MESES.                                                        
002490     05  WS-MES-ENTRY OCCURS 120 TIMES INDEXED BY WS-IDX-MES.             
002500         10  WS-MES-ACTIVO-SW         PIC X(01) VALUE 'N'.                
002510             88  MES-ACTIVO                     VALUE 'S'.                
002520         10  WS-MES-ANIO              PIC 9(04).                          
002530         10  WS-MES-MES               PIC 9(02).                          
002540         10  WS-MES-PUNTOS            PIC S9(07) COMP.                    
002550                                                                          
002560*----------------------------------------------------------------*        
002570*    CALCULO DE LA RANURA DE WS-TAB-MESES A PARTIR DE LA FECHA   *        
002580*    DEL CONSUMO: MESES TRANSCURRIDOS DESDE EL INICIO DEL PARM,  *        
002590*    PARA QUE EL INDICE QUEDE ORDENADO POR CONSTRUCCION.         *        
002600*----------------------------------------------------------------*        
002610 01  WS-CALC-MES-ABS.                                                     
002620     05  WS-CM-MES-ABS-CONSUMO       PIC 9(07) COMP.                      
002630     05  WS-CM-MES-ABS-INICIO        PIC 9(07) COMP.                      
002640     05  WS-CM-OFFSET-MES            PIC S9(05) COMP.                     
002650                                                                          
002660*----------------------------------------------------------------*        
002670*    TABLA DE NOMBRES DE MES PARA EL RENGLON DE DETALLE          *        
002680*----------------------------------------------------------------*        
002690 01  WS-TAB-NOM-MESES.                                                    
002700     05  WS-NOM-MES OCCURS 12 TIMES PIC X(09).                            
002710                                                                          
002720 01  WS-TAB-NOM-MESES-R REDEFINES WS-TAB-NOM-MESES.                       
002730     05  WS-NM-01                     PIC X(09).                          
002740     05  WS-NM-02                     PIC X(09).                          
002750     05  WS-NM-03                     PIC X(09).                          
002760     05  WS-NM-04                     PIC X(09).                          
002770     05  WS-NM-05                     PIC X(09).                          
002780     05  WS-NM-06                     PIC X(09).                          
002790     05  WS-NM-07                     PIC X(09).                          
002800     05  WS-NM-08                     PIC X(09).                          
002810     05  WS-NM-09                     PIC X(09).                          
002820     05  WS-NM-10                     PIC X(09).                          
002830     05  WS-NM-11                     PIC X(09).                          
002840     05  WS-NM-12                     PIC X(09).                          
002850                                                                          
002860*----------------------------------------------------------------*        
002870*    CONTADORES DE TOTALES GENERALES DE LA CORRIDA               *        
002880*----------------------------------------------------------------*        
002890 01  WS-CONTADORES-GENERALES.                                             
002900     05  WS-CNT-CLIENTES-PROC        PIC 9(07) COMP.                      
002910     05  WS-CNT-CONSUMOS-LEIDOS       PIC 9(07) COMP.                     
002920     05  WS-CNT-CONSUMOS-PUNTUADOS    PIC 9(07) COMP.                     
002930     05  WS-CNT-CONSUMOS-RECHAZADOS   PIC 9(07) COMP.                     
002940     05  WS-CNT-PUNTOS-TOTAL          PIC S9(09) COMP.                    
002950                                                                          
002960*----------------------------------------------------------------*        
002970*    VARIABLES AUXILIARES PARA EL CALCULO DE PUNTOS              *        
002980*----------------------------------------------------------------*        
002990 77  WS-IMPORTE-BASE                 PIC S9(07)V99.                       
003000 77  WS-PUNTOS-CALC                  PIC S9(07).                          
003010 77  WS-FACTOR-ENTERO                PIC S9(07) COMP.                     
003020                                                                          
003030*----------------------------------------------------------------*        
003040*    AREA DE LLAMADA A BUSCCLI                                   *        
003050*----------------------------------------------------------------*        
003060 01  WS-LK-BUSCCLI.                                                       
003070     05  WS-LKB-ENTRADA.                                                  
003080         10  WS-LKB-ID-CLIENTE-I       PIC 9(06).                         
003090     05  WS-LKB-SALIDA.                                                   
003100         10  WS-LKB-EVENTO-O           PIC X(02).                         
003110         10  WS-LKB-CLIENTE-O.                                            
003120             15  WS-LKB-ID-CLIENTE-O   PIC 9(06).                         
003130             15  WS-LKB-NOMBRE-O       PIC X(30).                         
003140                                                                          
003150*----------------------------------------------------------------*        
003160*    AREA DE LLAMADA A CLVALFEC                                  *        
003170*----------------------------------------------------------------*        
003180 01  WS-LK-VAL-FECHA.                                                     
003190     05  WS-LKF-ENTRADA.                                                  
003200         10  WS-LKF-FEC-I.                                                
003210             15  WS-LKF-DD-I           PIC 9(02).                         
003220             15  WS-LKF-MM-I           PIC 9(02).                         
003230             15  WS-LKF-AAAA-I         PIC 9(04).                         
003240     05  WS-LKF-SALIDA.                                                   
003250         10  WS-LKF-VALIDACION-O       PIC X(01).                         
003260         10  WS-LKF-MOTIVO-ERROR-O.                                       
003270             15  WS-LKF-COD-ERROR-O    PIC X(20).                         
003280             15  WS-LKF-DES-ERROR-O    PIC X(40).                         
003290                                                                          
003300*----------------------------------------------------------------*        
003310 PROCEDURE DIVISION.                                                      
003320*----------------------------------------------------------------*        
003330                                                                          
003340     PERFORM 1000-INICIAR-PROGRAMA                                        
003350        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
003360                                                                          
003370     PERFORM 2000-PROCESAR-CONSUMOS                                       
003380        THRU 2000-PROCESAR-CONSUMOS-FIN                                   
003390        UNTIL FIN-CONSUMOS.                                               
003400                                                                          
003410     IF WS-CAN-ID-CLIENTE NOT = ZERO                                      
003420         PERFORM 2710-FINALIZAR-RESUMEN-CLIENTE                           
003430            THRU 2710-FINALIZAR-RESUMEN-CLIENTE-FIN                       
003440     END-IF.                                                              
003450                                                                          
003460     PERFORM 3100-IMPRIMIR-TOTALES-GENERALES                              
003470        THRU 3100-IMPRIMIR-TOTALES-GENERALES-FIN.                         
003480                                                                          
003490     PERFORM 3000-FINALIZAR-PROGRAMA                                      
003500        THRU 3000-FINALIZAR-PROGRAMA-FIN.                                 
003510                                                                          
003520     DISPLAY '#CLIENTES:  ' WS-CNT-CLIENTES-PROC.                         
003530     DISPLAY '#CONSUMOS:  ' WS-CNT-CONSUMOS-LEIDOS.                       
003540     DISPLAY '#PUNTUADOS: ' WS-CNT-CONSUMOS-PUNTUADOS.                    
003550     DISPLAY '#RECHAZADOS:' WS-CNT-CONSUMOS-RECHAZADOS.                   
003560                                                                          
003570     STOP RUN.                                                            
003580*----------------------------------------------------------------*        
003590 1000-INICIAR-PROGRAMA.                                                   
003600                                                                          
003610     PERFORM 1100-ABRIR-ARCHIVOS                                          
003620        THRU 1100-ABRIR-ARCHIVOS-FIN.                                     
003630                                                                          
003640     PERFORM 1200-INICIALIZAR-VARIABLES                                   
003650        THRU 1200-INICIALIZAR-VARIABLES-FIN.                              
003660                                                                          
003670     PERFORM 1150-LEER-PARM                                               
003680        THRU 1150-LEER-PARM-FIN.                                          
003690                                                                          
003700     PERFORM 1160-IMPRIMIR-ENCABEZADO                                     
003710        THRU 1160-IMPRIMIR-ENCABEZADO-FIN.                                
003720                                                                          
003730     PERFORM 2100-LEER-CONSUMO                                            
003740        THRU 2100-LEER-CONSUMO-FIN.                                       
003750                                                                          
003760 1000-INICIAR-PROGRAMA-FIN.                                               
003770     EXIT.                                                                
003780*----------------------------------------------------------------*        
003790 1100-ABRIR-ARCHIVOS.                                                     
003800                                                                          
003810     PERFORM 1110-ABRIR-ENT-PARM                                          
003820        THRU 1110-ABRIR-ENT-PARM-FIN.                                     
003830                                                                          
003840     PERFORM 1120-ABRIR-ENT-CONSUMOS                                      
003850        THRU 1120-ABRIR-ENT-CONSUMOS-FIN.                                 
003860                                                                          
003870     PERFORM 1130-ABRIR-SAL-DETALLE                                       
003880        THRU 1130-ABRIR-SAL-DETALLE-FIN.                                  
003890                                                                          
003900     PERFORM 1140-ABRIR-SAL-RESUMENES                                     
003910        THRU 1140-ABRIR-SAL-RESUMENES-FIN.                                
003920                                                                          
003930     PERFORM 1145-ABRIR-SAL-ERRORES                                       
003940        THRU 1145-ABRIR-SAL-ERRORES-FIN.                                  
003950                                                                          
003960 1100-ABRIR-ARCHIVOS-FIN.                                                 
003970     EXIT.                                                                
003980*----------------------------------------------------------------*        
003990 1110-ABRIR-ENT-PARM.                                                     
004000                                                                          
004010     OPEN INPUT ENT-PARM.                                                 
004020                                                                          
004030     IF NOT FS-PARM-OK                                                    
004040         DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE PARAMETROS'                
004050         DISPLAY 'FILE STATUS: ' FS-PARM                                  
004060         STOP RUN                                                         
004070     END-IF.                                                              
004080                                                                          
004090 1110-ABRIR-ENT-PARM-FIN.                                                 
004100     EXIT.                                                                
004110*----------------------------------------------------------------*        
004120 1120-ABRIR-ENT-CONSUMOS.                                                 
004130                                                                          
004140     OPEN INPUT ENT-CONSUMOS.                                             
004150                                                                          
004160     IF NOT FS-CONSUMOS-OK                                                
004170         DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE CONSUMOS'                  
004180         DISPLAY 'FILE STATUS: ' FS-CONSUMOS                              
004190         STOP RUN                                                         
004200     END-IF.                                                              
004210                                                                          
004220 1120-ABRIR-ENT-CONSUMOS-FIN.                                             
004230     EXIT.                                                                
004240*----------------------------------------------------------------*        
004250 1130-ABRIR-SAL-DETALLE.                                                  
004260                                                                          
004270     OPEN OUTPUT SAL-DETALLE.                                             
004280                                                                          
004290     IF NOT FS-DETALLE-OK                                                 
004300         DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE DETALLE'                   
004310         DISPLAY 'FILE STATUS: ' FS-DETALLE                               
004320         STOP RUN                                                         
004330     END-IF.                                                              
004340                                                                          
004350 1130-ABRIR-SAL-DETALLE-FIN.                                              
004360     EXIT.                                                                
004370*----------------------------------------------------------------*        
004380 1140-ABRIR-SAL-RESUMENES.                                                
004390                                                                          
004400     OPEN OUTPUT SAL-RESUMENES.                                           
004410                                                                          
004420     IF NOT FS-RESUMENES-OK                                               
004430         DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE RESUMENES'                 
004440         DISPLAY 'FILE STATUS: ' FS-RESUMENES                             
004450         STOP RUN                                                         
004460     END-IF.                                                              
004470                                                                          
004480 1140-ABRIR-SAL-RESUMENES-FIN.                                            
004490     EXIT.                                                                
004500*----------------------------------------------------------------*        
004510 1145-ABRIR-SAL-ERRORES.                                                  
004520                                                                          
004530     OPEN OUTPUT SAL-ERRORES.                                             
004540                                                                          
004550     IF NOT FS-ERRORES-OK                                                 
004560         DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE ERRORES'                   
004570         DISPLAY 'FILE STATUS: ' FS-ERRORES                               
004580         STOP RUN                                                         
004590     END-IF.                                                              
004600                                                                          
004610 1145-ABRIR-SAL-ERRORES-FIN.                                              
004620     EXIT.                                                                
004630*----------------------------------------------------------------*        
004640 1200-INICIALIZAR-VARIABLES.                                              
004650                                                                          
004660     INITIALIZE WS-CONTADORES-GENERALES.                                  
004670     INITIALIZE WS-TAB-MESES.                                             
004680     INITIALIZE WS-CLIENTE-ANTERIOR.                                      
004690                                                                          
004700     MOVE 'JANUARY'   TO WS-NM-01.                                        
004710     MOVE 'FEBRUARY'  TO WS-NM-02.                                        
004720     MOVE 'MARCH'     TO WS-NM-03.                                        
004730     MOVE 'APRIL'     TO WS-NM-04.                                        
004740     MOVE 'MAY'       TO WS-NM-05.                                        
004750     MOVE 'JUNE'      TO WS-NM-06.                                        
004760     MOVE 'JULY'      TO WS-NM-07.                                        
004770     MOVE 'AUGUST'    TO WS-NM-08.                                        
004780     MOVE 'SEPTEMBER' TO WS-NM-09.                                        
004790     MOVE 'OCTOBER'   TO WS-NM-10.                                        
004800     MOVE 'NOVEMBER'  TO WS-NM-11.                                        
004810     MOVE 'DECEMBER'  TO WS-NM-12.                                        
004820                                                                          
004830 1200-INICIALIZAR-VARIABLES-FIN.                                          
004840     EXIT.                                                                
004850*----------------------------------------------------------------*        
004860 1150-LEER-PARM.                                                          
004870                                                                          
004880     READ ENT-PARM.                                                       
004890                                                                          
004900     IF NOT FS-PARM-OK                                                    
004910         DISPLAY 'ERROR AL LEER EL ARCHIVO DE PARAMETROS'                 
004920         DISPLAY 'FILE STATUS: ' FS-PARM                                  
004930         STOP RUN                                                         
004940     END-IF.                                                              
004950                                                                          
004960     MOVE WS-PRM-FECHA-DESDE TO WS-PARM-DESDE-NUM.                        
004970     MOVE WS-PRM-FECHA-HASTA TO WS-PARM-HASTA-NUM.                        
004980                                                                          
004990 1150-LEER-PARM-FIN.                                                      
005000     EXIT.                                                                
005010*----------------------------------------------------------------*        
005020 1160-IMPRIMIR-ENCABEZADO.                                                
005030                                                                          
005040     MOVE WS-PRD-DIA  TO WS-RVD-DIA.                                      
005050     MOVE WS-PRD-MES  TO WS-RVD-MES.                                      
005060     MOVE WS-PRD-ANIO TO WS-RVD-ANIO.                                     
005070     MOVE WS-PRH-DIA  TO WS-RVH-DIA.                                      
005080     MOVE WS-PRH-MES  TO WS-RVH-MES.                                      
005090     MOVE WS-PRH-ANIO TO WS-RVH-ANIO.                                     
005100                                                                          
005110     MOVE WS-RES-SEPARADOR TO WS-SAL-RESUMENES.                           
005120     WRITE WS-SAL-RESUMENES                                               
005130         AFTER ADVANCING TOP-OF-FORM.                                     
005140                                                                          
005150     MOVE WS-RES-TITULO TO WS-SAL-RESUMENES.                              
005160     WRITE WS-SAL-RESUMENES.                                              
005170                                                                          
005180     MOVE WS-RES-SEPARADOR TO WS-SAL-RESUMENES.                           
005190     WRITE WS-SAL-RESUMENES.                                              
005200                                                                          
005210 1160-IMPRIMIR-ENCABEZADO-FIN.                                            
005220     EXIT.                                                                
005230*----------------------------------------------------------------*        
005240 2000-PROCESAR-CONSUMOS.                                                  
005250                                                                          
005260     ADD 1 TO WS-CNT-CONSUMOS-LEIDOS.                                     
005270                                                                          
005280     PERFORM 2150-EMPAREJAR-CLIENTE                                       
005290        THRU 2150-EMPAREJAR-CLIENTE-FIN.                                  
005300                                                                          
005310*    EL QUIEBRE DE CLIENTE CORRE ACA, CON SOLO EL APAREO DE               
005320*    CLIENTE OK, PARA QUE UN CLIENTE CON TODOS LOS CONSUMOS               
005330*    RECHAZADOS IGUAL EMITA SU RENGLON DE RESUMEN (EN CERO) Y             
005340*    SE CUENTE EN CLIENTES PROCESADOS.                                    
005350     IF EVT-CLIENTE-OK                                                    
005360         PERFORM 2700-CONTROLAR-QUIEBRE-CLIENTE                           
005370            THRU 2700-CONTROLAR-QUIEBRE-CLIENTE-FIN                       
005380         PERFORM 2200-VALIDAR-CONSUMO                                     
005390            THRU 2200-VALIDAR-CONSUMO-FIN                                 
005400     ELSE                                                                 
005410         PERFORM 2190-RECHAZAR-CLIENTE-DESCONOCIDO                        
005420            THRU 2190-RECHAZAR-CLIENTE-DESCONOCIDO-FIN                    
005430     END-IF.                                                              
005440                                                                          
005450     IF CONSUMO-VALIDO                                                    
005460         PERFORM 2400-VERIFICAR-VENTANA                                   
005470            THRU 2400-VERIFICAR-VENTANA-FIN                               
005480     END-IF.                                                              
005490                                                                          
005500     PERFORM 2100-LEER-CONSUMO                                            
005510        THRU 2100-LEER-CONSUMO-FIN.                                       
005520                                                                          
005530 2000-PROCESAR-CONSUMOS-FIN.                                              
005540     EXIT.                                                                
005550*----------------------------------------------------------------*        
005560 2100-LEER-CONSUMO.                                                       
005570                                                                          
005580     READ ENT-CONSUMOS INTO WS-REG-CONSUMOS                               
005590         AT END                                                           
005600             SET FIN-CONSUMOS TO TRUE                                     
005610     END-READ.                                                            
005620                                                                          
005630     IF NOT FIN-CONSUMOS                                                  
005640         IF NOT FS-CONSUMOS-OK                                            
005650             DISPLAY 'ERROR AL LEER EL ARCHIVO DE CONSUMOS'               
005660             DISPLAY 'FILE STATUS: ' FS-CONSUMOS                          
005670             STOP RUN                                                     
005680         END-IF                                                           
005690     END-IF.                                                              
005700                                                                          
005710 2100-LEER-CONSUMO-FIN.                                                   
005720     EXIT.                                                                
005730*----------------------------------------------------------------*        
005740 2150-EMPAREJAR-CLIENTE.                                                  
005750                                                                          
005760     MOVE 'N' TO WS-CONSUMO-VALIDO-SW.                                    
005770     MOVE WS-CNS-ID-CLIENTE TO WS-LKB-ID-CLIENTE-I.                       
005780                                                                          
005790     PERFORM 2160-INVOCAR-BUSCCLI                                         
005800        THRU 2160-INVOCAR-BUSCCLI-FIN.                                    
005810                                                                          
005820     PERFORM 2160-INVOCAR-BUSCCLI                                         
005830        THRU 2160-INVOCAR-BUSCCLI-FIN                                     
005840        UNTIL NOT EVT-CLIENTE-DUPLICADO                                   
005850          AND NOT EVT-CLIENTE-DATO-MALO.                                  
005860                                                                          
005870 2150-EMPAREJAR-CLIENTE-FIN.                                              
005880     EXIT.                                                                
005890*----------------------------------------------------------------*        
005900 2160-INVOCAR-BUSCCLI.                                                    
005910                                                                          
005920     CALL 'BUSCCLI' USING WS-LK-BUSCCLI.                                  
005930                                                                          
005940     MOVE WS-LKB-EVENTO-O TO WS-EVENTO-CLIENTE.                           
005950                                                                          
005960     EVALUATE TRUE                                                        
005970         WHEN EVT-CLIENTE-DUPLICADO                                       
005980             PERFORM 2180-RECHAZAR-MAESTRO                                
005990                THRU 2180-RECHAZAR-MAESTRO-FIN                            
006000         WHEN EVT-CLIENTE-DATO-MALO                                       
006010             PERFORM 2180-RECHAZAR-MAESTRO                                
006020                THRU 2180-RECHAZAR-MAESTRO-FIN                            
006030         WHEN EVT-CLIENTE-OK                                              
006040             MOVE WS-LKB-ID-CLIENTE-O TO WS-CAC-ID-CLIENTE                
006050             MOVE WS-LKB-NOMBRE-O     TO WS-CAC-NOMBRE                    
006060         WHEN OTHER                                                       
006070             CONTINUE                                                     
006080     END-EVALUATE.                                                        
006090                                                                          
006100 2160-INVOCAR-BUSCCLI-FIN.                                                
006110     EXIT.                                                                
006120*----------------------------------------------------------------*        
006130 2180-RECHAZAR-MAESTRO.                                                   
006140                                                                          
006150     MOVE 'CLIENTE'           TO WS-SER-TIPO-REG.                         
006160     MOVE WS-LKB-ID-CLIENTE-O TO WS-SER-CLAVE.                            
006170                                                                          
006180     IF EVT-CLIENTE-DUPLICADO                                             
006190         MOVE 'CLIENTE-DUP'   TO WS-SER-COD-ERR                           
006200         MOVE 'CLIENTE DUPLICADO EN EL MAESTRO'                           
006210                              TO WS-SER-DES-ERR                           
006220     ELSE                                                                 
006230         MOVE 'CLIENTE-INV'   TO WS-SER-COD-ERR                           
006240         MOVE 'CLIENTE CON ID EN CERO O NOMBRE EN BLANCO'                 
006250                              TO WS-SER-DES-ERR                           
006260     END-IF.                                                              
006270                                                                          
006280     PERFORM 2500-GRABAR-ERRORES                                          
006290        THRU 2500-GRABAR-ERRORES-FIN.                                     
006300                                                                          
006310 2180-RECHAZAR-MAESTRO-FIN.                                               
006320     EXIT.                                                                
006330*----------------------------------------------------------------*        
006340 2190-RECHAZAR-CLIENTE-DESCONOCIDO.                                       
006350                                                                          
006360     MOVE 'N'               TO WS-CONSUMO-VALIDO-SW.                      
006370     MOVE 'CONSUMO'          TO WS-SER-TIPO-REG.                          
006380     MOVE WS-CNS-ID-CLIENTE  TO WS-SER-CLAVE.                             
006390     MOVE 'CLIENTE-NF'       TO WS-SER-COD-ERR.                           
006400     MOVE 'EL CLIENTE DEL CONSUMO NO EXISTE EN EL MAESTRO'                
006410                             TO WS-SER-DES-ERR.                           
006420                                                                          
006430     PERFORM 2500-GRABAR-ERRORES                                          
006440        THRU 2500-GRABAR-ERRORES-FIN.                                     
006450                                                                          
006460     ADD 1 TO WS-CNT-CONSUMOS-RECHAZADOS.                                 
006470                                                                          
006480 2190-RECHAZAR-CLIENTE-DESCONOCIDO-FIN.                                   
006490     EXIT.                                                                
006500*----------------------------------------------------------------*        
006510 2200-VALIDAR-CONSUMO.                                                    
006520                                                                          
006530     MOVE 'S' TO WS-CONSUMO-VALIDO-SW.                                    
006540                                                                          
006550     MOVE WS-CNS-FEC-DIA  TO WS-LKF-DD-I.                                 
006560     MOVE WS-CNS-FEC-MES  TO WS-LKF-MM-I.                                 
006570     MOVE WS-CNS-FEC-ANIO TO WS-LKF-AAAA-I.                               
006580                                                                          
006590     CALL 'CLVALFEC' USING WS-LK-VAL-FECHA.                               
006600                                                                          
006610     IF WS-LKF-VALIDACION-O = 'N'                                         
006620         PERFORM 2250-RECHAZAR-CONSUMO                                    
006630            THRU 2250-RECHAZAR-CONSUMO-FIN                                
006640     END-IF.                                                              
006650                                                                          
006660     IF CONSUMO-VALIDO                                                    
006670         IF WS-CNS-IMPORTE < 1.00                                         
006680             MOVE 'IMPORTE-INV'  TO WS-LKF-COD-ERROR-O                    
006690             MOVE 'EL IMPORTE DEL CONSUMO ES MENOR A 1.00'                
006700                                 TO WS-LKF-DES-ERROR-O                    
006710             PERFORM 2250-RECHAZAR-CONSUMO                                
006720                THRU 2250-RECHAZAR-CONSUMO-FIN                            
006730         END-IF                                                           
006740     END-IF.                                                              
006750                                                                          
006760 2200-VALIDAR-CONSUMO-FIN.                                                
006770     EXIT.                                                                
006780*----------------------------------------------------------------*        
006790 2250-RECHAZAR-CONSUMO.                                                   
006800                                                                          
006810     MOVE 'N' TO WS-CONSUMO-VALIDO-SW.                                    
006820                                                                          
006830     MOVE 'CONSUMO'          TO WS-SER-TIPO-REG.                          
006840     MOVE WS-CNS-NUM-CONSUMO  TO WS-SER-CLAVE.                            
006850     MOVE WS-LKF-COD-ERROR-O  TO WS-SER-COD-ERR.                          
006860     MOVE WS-LKF-DES-ERROR-O  TO WS-SER-DES-ERR.                          
006870                                                                          
006880     PERFORM 2500-GRABAR-ERRORES                                          
006890        THRU 2500-GRABAR-ERRORES-FIN.                                     
006900                                                                          
006910     ADD 1 TO WS-CNT-CONSUMOS-RECHAZADOS.                                 
006920                                                                          
006930 2250-RECHAZAR-CONSUMO-FIN.                                               
006940     EXIT.                                                                
006950*----------------------------------------------------------------*        
006960 2400-VERIFICAR-VENTANA.                                                  
006970                                                                          
006980     MOVE 'N' TO WS-CONSUMO-EN-VENTANA-SW.                                
006990                                                                          
007000     IF WS-CNS-FECHA NOT < WS-PARM-DESDE-NUM AND                          
007010        WS-CNS-FECHA NOT > WS-PARM-HASTA-NUM                              
007020         SET CONSUMO-EN-VENTANA TO TRUE                                   
007030     END-IF.                                                              
007040                                                                          
007050     IF CONSUMO-EN-VENTANA                                                
007060         PERFORM 2600-CALCULAR-PUNTOS                                     
007070            THRU 2600-CALCULAR-PUNTOS-FIN                                 
007080         PERFORM 2650-ARMAR-DETALLE                                       
007090            THRU 2650-ARMAR-DETALLE-FIN                                   
007100     END-IF.                                                              
007110                                                                          
007120 2400-VERIFICAR-VENTANA-FIN.                                              
007130     EXIT.                                                                
007140*----------------------------------------------------------------*        
007150 2500-GRABAR-ERRORES.                                                     
007160                                                                          
007170     WRITE WS-SAL-ERRORES-REG.                                            
007180                                                                          
007190 2500-GRABAR-ERRORES-FIN.                                                 
007200     EXIT.                                                                
007210*----------------------------------------------------------------*        
007220 2600-CALCULAR-PUNTOS.                                                    
007230                                                                          
007240     MOVE WS-CNS-IMPORTE TO WS-IMPORTE-BASE.                              
007250     MOVE ZERO TO WS-PUNTOS-CALC.                                         
007260                                                                          
007270     IF WS-IMPORTE-BASE > 100.00                                          
007280         COMPUTE WS-PUNTOS-CALC =                                         
007290             ((WS-IMPORTE-BASE - 100.00) * 2) + 50                        
007300     ELSE                                                                 
007310         IF WS-IMPORTE-BASE > 50.00                                       
007320             COMPUTE WS-PUNTOS-CALC = WS-IMPORTE-BASE - 50.00             
007330         ELSE                                                             
007340             MOVE ZERO TO WS-PUNTOS-CALC                                  
007350         END-IF                                                           
007360     END-IF.                                                              
007370                                                                          
007380     ADD 1 TO WS-CNT-CONSUMOS-PUNTUADOS.                                  
007390     ADD WS-PUNTOS-CALC TO WS-CNT-PUNTOS-TOTAL.                           
007400                                                                          
007410 2600-CALCULAR-PUNTOS-FIN.                                                
007420     EXIT.                                                                
007430*----------------------------------------------------------------*        
007440 2650-ARMAR-DETALLE.                                                      
007450                                                                          
007460     MOVE WS-CNS-ID-CLIENTE   TO WS-SDT-ID-CLIENTE.                       
007470     MOVE WS-CNS-NUM-CONSUMO  TO WS-SDT-NUM-CONSUMO.                      
007480     MOVE WS-CNS-FECHA        TO WS-SDT-FECHA.                            
007490     MOVE WS-CNS-IMPORTE      TO WS-SDT-IMPORTE.                          
007500     MOVE WS-PUNTOS-CALC      TO WS-SDT-PUNTOS.                           
007510                                                                          
007520     WRITE WS-SAL-DETALLE-REG.                                            
007530                                                                          
007540     PERFORM 2660-ACUMULAR-MES                                            
007550        THRU 2660-ACUMULAR-MES-FIN.                                       
007560                                                                          
007570 2650-ARMAR-DETALLE-FIN.                                                  
007580     EXIT.                                                                
007590*----------------------------------------------------------------*        
007600 2660-ACUMULAR-MES.                                                       
007610*    LA RANURA DE WS-TAB-MESES SE CALCULA A PARTIR DE LA FECHA            
007620*    DEL CONSUMO Y NO POR ORDEN DE LLEGADA, PARA QUE EL RENGLON           
007630*    MENSUAL SALGA SIEMPRE ORDENADO POR ANIO/MES ASCENDENTE AUN           
007640*    SI LOS CONSUMOS DE UN MISMO CLIENTE NO VIENEN ASI EN EL              
007650*    ARCHIVO DE ENTRADA.                                                  
007660                                                                          
007670     COMPUTE WS-CM-MES-ABS-CONSUMO =                                      
007680         (WS-CNS-FEC-ANIO * 12) + WS-CNS-FEC-MES.                         
007690     COMPUTE WS-CM-MES-ABS-INICIO =                                       
007700         (WS-PRD-ANIO * 12) + WS-PRD-MES.                                 
007710     COMPUTE WS-CM-OFFSET-MES =                                           
007720         WS-CM-MES-ABS-CONSUMO - WS-CM-MES-ABS-INICIO + 1.                
007730                                                                          
007740     IF WS-CM-OFFSET-MES >= 1                                             
007750        AND WS-CM-OFFSET-MES <= WS-TAB-MESES-MAX                          
007760         SET WS-IDX-MES TO WS-CM-OFFSET-MES                               
007770         IF NOT MES-ACTIVO (WS-IDX-MES)                                   
007780             SET MES-ACTIVO (WS-IDX-MES) TO TRUE                          
007790             MOVE WS-CNS-FEC-ANIO TO WS-MES-ANIO (WS-IDX-MES)             
007800             MOVE WS-CNS-FEC-MES  TO WS-MES-MES  (WS-IDX-MES)             
007810             MOVE ZERO TO WS-MES-PUNTOS (WS-IDX-MES)                      
007820         END-IF                                                           
007830         ADD WS-PUNTOS-CALC TO WS-MES-PUNTOS (WS-IDX-MES)                 
007840     ELSE                                                                 
007850         DISPLAY 'TABLA DE MESES LLENA O FUERA DE RANGO PARA '            
007860                 'EL CLIENTE ' WS-CNS-ID-CLIENTE                          
007870     END-IF.                                                              
007880                                                                          
007890 2660-ACUMULAR-MES-FIN.                                                   
007900     EXIT.                                                                
007910*----------------------------------------------------------------*        
007920 2700-CONTROLAR-QUIEBRE-CLIENTE.                                          
007930                                                                          
007940     IF PRIMER-CLIENTE                                                    
007950         IF WS-CAC-ID-CLIENTE NOT = ZERO                                  
007960             MOVE 'N' TO WS-PRIMER-CLIENTE-SW                             
007970             MOVE WS-CAC-ID-CLIENTE TO WS-CAN-ID-CLIENTE                  
007980             MOVE WS-CAC-NOMBRE     TO WS-CAN-NOMBRE                      
007990             ADD 1 TO WS-CNT-CLIENTES-PROC                                
008000         END-IF                                                           
008010     ELSE                                                                 
008020         IF WS-CAC-ID-CLIENTE NOT = WS-CAN-ID-CLIENTE                     
008030             AND WS-CAC-ID-CLIENTE NOT = ZERO                             
008040             PERFORM 2710-FINALIZAR-RESUMEN-CLIENTE                       
008050                THRU 2710-FINALIZAR-RESUMEN-CLIENTE-FIN                   
008060             MOVE WS-CAC-ID-CLIENTE TO WS-CAN-ID-CLIENTE                  
008070             MOVE WS-CAC-NOMBRE     TO WS-CAN-NOMBRE                      
008080             ADD 1 TO WS-CNT-CLIENTES-PROC                                
008090         END-IF                                                           
008100     END-IF.                                                              
008110                                                                          
008120 2700-CONTROLAR-QUIEBRE-CLIENTE-FIN.                                      
008130     EXIT.                                                                
008140*----------------------------------------------------------------*        
008150 2710-FINALIZAR-RESUMEN-CLIENTE.                                          
008160                                                                          
008170     MOVE WS-CAN-ID-CLIENTE TO WS-REC-ID-CLIENTE.                         
008180     MOVE WS-CAN-NOMBRE     TO WS-REC-NOMBRE.                             
008190     MOVE WS-RES-ENCAB-CLIENTE TO WS-SAL-RESUMENES.                       
008200     WRITE WS-SAL-RESUMENES.                                              
008210                                                                          
008220     MOVE WS-RES-DESCRIPCION TO WS-SAL-RESUMENES.                         
008230     WRITE WS-SAL-RESUMENES.                                              
008240                                                                          
008250     PERFORM 2720-IMPRIMIR-MESES                                          
008260        THRU 2720-IMPRIMIR-MESES-FIN                                      
008270        VARYING WS-IDX-MES FROM 1 BY 1                                    
008280        UNTIL WS-IDX-MES > WS-TAB-MESES-MAX.                              
008290                                                                          
008300     MOVE ZERO TO WS-RTC-PUNTOS.                                          
008310     PERFORM 2730-SUMAR-TOTAL-CLIENTE                                     
008320        THRU 2730-SUMAR-TOTAL-CLIENTE-FIN                                 
008330        VARYING WS-IDX-MES FROM 1 BY 1                                    
008340        UNTIL WS-IDX-MES > WS-TAB-MESES-MAX.                              
008350                                                                          
008360     MOVE WS-RES-TOTAL-CLIENTE TO WS-SAL-RESUMENES.                       
008370     WRITE WS-SAL-RESUMENES.                                              
008380                                                                          
008390     MOVE WS-RES-NUMERALES TO WS-SAL-RESUMENES.                           
008400     WRITE WS-SAL-RESUMENES.                                              
008410                                                                          
008420     INITIALIZE WS-TAB-MESES.                                             
008430                                                                          
008440 2710-FINALIZAR-RESUMEN-CLIENTE-FIN.                                      
008450     EXIT.                                                                
008460*----------------------------------------------------------------*        
008470 2720-IMPRIMIR-MESES.                                                     
008480                                                                          
008490     IF MES-ACTIVO (WS-IDX-MES)                                           
008500         MOVE WS-MES-ANIO (WS-IDX-MES) TO WS-RDM-ANIO                     
008510         MOVE WS-MES-MES  (WS-IDX-MES) TO WS-FACTOR-ENTERO                
008520         MOVE WS-NOM-MES (WS-FACTOR-ENTERO) TO WS-RDM-NOM-MES             
008530         MOVE WS-MES-PUNTOS (WS-IDX-MES)    TO WS-RDM-PUNTOS              
008540         MOVE WS-RES-DET-MES TO WS-SAL-RESUMENES                          
008550         WRITE WS-SAL-RESUMENES                                           
008560     END-IF.                                                              
008570                                                                          
008580 2720-IMPRIMIR-MESES-FIN.                                                 
008590     EXIT.                                                                
008600*----------------------------------------------------------------*        
008610 2730-SUMAR-TOTAL-CLIENTE.                                                
008620                                                                          
008630     IF MES-ACTIVO (WS-IDX-MES)                                           
008640         ADD WS-MES-PUNTOS (WS-IDX-MES) TO WS-RTC-PUNTOS                  
008650     END-IF.                                                              
008660                                                                          
008670 2730-SUMAR-TOTAL-CLIENTE-FIN.                                            
008680     EXIT.                                                                
008690*----------------------------------------------------------------*        
008700 3100-IMPRIMIR-TOTALES-GENERALES.                                         
008710                                                                          
008720     MOVE WS-RES-TOT-GRAL-TITULO TO WS-SAL-RESUMENES.                     
008730     WRITE WS-SAL-RESUMENES.                                              
008740                                                                          
008750     MOVE WS-CNT-CLIENTES-PROC      TO WS-RTG-CLIENTES.                   
008760     MOVE WS-RES-TOT-CLIENTES        TO WS-SAL-RESUMENES.                 
008770     WRITE WS-SAL-RESUMENES.                                              
008780                                                                          
008790     MOVE WS-CNT-CONSUMOS-LEIDOS     TO WS-RTG-LEIDOS.                    
008800     MOVE WS-RES-TOT-CONSUMOS-LEIDOS TO WS-SAL-RESUMENES.                 
008810     WRITE WS-SAL-RESUMENES.                                              
008820                                                                          
008830     MOVE WS-CNT-CONSUMOS-PUNTUADOS     TO WS-RTG-PUNTUADOS.              
008840     MOVE WS-RES-TOT-CONSUMOS-PUNTUADOS TO WS-SAL-RESUMENES.              
008850     WRITE WS-SAL-RESUMENES.                                              
008860                                                                          
008870     MOVE WS-CNT-CONSUMOS-RECHAZADOS      TO WS-RTG-RECHAZADOS.           
008880     MOVE WS-RES-TOT-CONSUMOS-RECHAZADOS  TO WS-SAL-RESUMENES.            
008890     WRITE WS-SAL-RESUMENES.                                              
008900                                                                          
008910     MOVE WS-CNT-PUNTOS-TOTAL         TO WS-RTG-PUNTOS-TOT.               
008920     MOVE WS-RES-TOT-PUNTOS-OTORGADOS TO WS-SAL-RESUMENES.                
008930     WRITE WS-SAL-RESUMENES.                                              
008940                                                                          
008950 3100-IMPRIMIR-TOTALES-GENERALES-FIN.                                     
008960     EXIT.                                                                
008970*----------------------------------------------------------------*        
008980 3000-FINALIZAR-PROGRAMA.                                                 
008990                                                                          
009000     PERFORM 3200-CERRAR-ARCHIVOS                                         
009010        THRU 3200-CERRAR-ARCHIVOS-FIN.                                    
009020                                                                          
009030 3000-FINALIZAR-PROGRAMA-FIN.                                             
009040     EXIT.                                                                
009050*----------------------------------------------------------------*        
009060 3200-CERRAR-ARCHIVOS.                                                    
009070                                                                          
009080     CLOSE ENT-PARM                                                       
009090           ENT-CONSUMOS                                                   
009100           SAL-DETALLE                                                    
009110           SAL-RESUMENES                                                  
009120           SAL-ERRORES.                                                   
009130                                                                          
009140     IF NOT FS-CONSUMOS-OK                                                
009150         DISPLAY 'ERROR AL CERRAR ARCHIVO CONSUMOS: ' FS-CONSUMOS         
009160     END-IF.                                                              
009170                                                                          
009180     IF NOT FS-RESUMENES-OK                                               
009190         DISPLAY 'ERROR AL CERRAR ARCHIVO RESUMENES: '                    
009200                  FS-RESUMENES                                            
009210     END-IF.                                                              
009220                                                                          
009230     IF NOT FS-ERRORES-OK                                                 
009240         DISPLAY 'ERROR AL CERRAR ARCHIVO ERRORES: ' FS-ERRORES           
009250     END-IF.                                                              
009260                                                                          
009270 3200-CERRAR-ARCHIVOS-FIN.                                                
009280     EXIT.                                                                
009290*----------------------------------------------------------------*        
009300 END PROGRAM CALCPUNT.                                                    
