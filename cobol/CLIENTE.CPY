000100*----------------------------------------------------------------*        
000110*    CLIENTE.CPY                                                 *        
000120*    Layout del maestro de clientes del programa de puntos       *        
000130*    por consumo (CALCPUNT).  Un registro por cliente, clave     *        
000140*    WS-CLI-ID-CLIENTE, en orden ascendente en el archivo.       *        
000150*----------------------------------------------------------------*        
000160*    Historial:                                                  *        
000170*    10/11/2025 RGB TKT-4471  Alta del layout: antes el dato de           
000180*    cliente viajaba embebido en el LINKAGE de MAESTARJ; se lo            
000190*    saca a copy aparte para que lo compartan CALCPUNT y BUSCCLI.         
000200*    10/08/2026 RGB TKT-4510  Se agregan fecha de alta, codigo            
000210*    postal y categoria del cliente que ya vienen en el maestro           
000220*    de origen (no se usan para puntuar, quedan disponibles para          
000230*    futuros programas del mismo legajo de clientes).                     
000240*----------------------------------------------------------------*        
000250 01  WS-REG-CLIENTES.                                                     
000260     05  WS-CLI-ID-CLIENTE          PIC 9(06).                            
000270     05  WS-CLI-NOMBRE              PIC X(30).                            
000280     05  WS-CLI-FEC-ALTA.                                                 
000290         10  WS-CLI-FEC-ALTA-ANIO   PIC 9(04).                            
000300         10  WS-CLI-FEC-ALTA-MES    PIC 9(02).                            
000310         10  WS-CLI-FEC-ALTA-DIA    PIC 9(02).                            
000320     05  WS-CLI-COD-POSTAL          PIC 9(04).                            
000330     05  WS-CLI-CATEGORIA           PIC X(01).                            
000340         88  WS-CLI-CAT-ESTANDAR        VALUE 'E'.                        
000350         88  WS-CLI-CAT-PREFERENCIAL    VALUE 'P'.                        
000360     05  FILLER                     PIC X(07).                            
