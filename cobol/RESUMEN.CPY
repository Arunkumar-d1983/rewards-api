000100*----------------------------------------------------------------*        
000110*    RESUMEN.CPY                                                 *        
000120*    Renglones de impresion del reporte de puntos por consumo.  *         
000130*    Cada WS-RES-xxx es un molde de linea de 91 posiciones que   *        
000140*    CALCPUNT mueve a WS-SAL-RESUMENES (FD SAL-RESUMENES) antes  *        
000150*    de escribirlo; no son redefinicion entre si, van uno detras *        
000160*    del otro en WORKING-STORAGE como en el resumen de tarjeta   *        
000170*    original.                                                   *        
000180*----------------------------------------------------------------*        
000190*    Historial:                                                  *        
000200*    04/10/2023 NB  TP1       Alta original (resumen de tarjeta).         
000210*    10/11/2025 RGB TKT-4471  Reconvertido a reporte de puntos:           
000220*    se sacan encabezados de cuenta/CP/limite y los renglones             
000230*    de saldo ARS/USD, descuento y pago minimo; se agregan el             
000240*    encabezado de ventana de fechas, el renglon anio/mes/puntos          
000250*    y el bloque de totales generales del fin de corrida.                 
000260*----------------------------------------------------------------*        
000270 01  WS-SALIDA-RESUMENES.                                                 
000280     05  WS-RES-SEPARADOR           PIC X(91) VALUE ALL '-'.              
000290                                                                          
000300     05  WS-RES-TITULO.                                                   
000310         10  FILLER                 PIC X(30) VALUE                       
000320             'REPORTE DE PUNTOS POR CONSUMO'.                             
000330         10  FILLER                 PIC X(10) VALUE SPACES.               
000340         10  FILLER                 PIC X(09) VALUE 'VENTANA: '.          
000350         10  WS-RES-VEN-DESDE.                                            
000360             15  WS-RVD-DIA         PIC 9(02).                            
000370             15  FILLER             PIC X VALUE '/'.                      
000380             15  WS-RVD-MES         PIC 9(02).                            
000390             15  FILLER             PIC X VALUE '/'.                      
000400             15  WS-RVD-ANIO        PIC 9(04).                            
000410         10  FILLER                 PIC X(03) VALUE ' A '.                
000420         10  WS-RES-VEN-HASTA.                                            
000430             15  WS-RVH-DIA         PIC 9(02).                            
000440             15  FILLER             PIC X VALUE '/'.                      
000450             15  WS-RVH-MES         PIC 9(02).                            
000460             15  FILLER             PIC X VALUE '/'.                      
000470             15  WS-RVH-ANIO        PIC 9(04).                            
000480         10  FILLER                 PIC X(19) VALUE SPACES.               
000490                                                                          
000500     05  WS-RES-ENCAB-CLIENTE.                                            
000510         10  FILLER                 PIC X(09) VALUE 'CLIENTE: '.          
000520         10  WS-REC-ID-CLIENTE      PIC 9(06).                            
000530         10  FILLER                 PIC X(03) VALUE ' - '.                
000540         10  WS-REC-NOMBRE          PIC X(30).                            
000550         10  FILLER                 PIC X(43) VALUE SPACES.               
000560                                                                          
000570     05  WS-RES-DESCRIPCION.                                              
000580         10  FILLER                 PIC X(06) VALUE 'ANIO'.               
000590         10  FILLER                 PIC X(03) VALUE SPACES.               
000600         10  FILLER                 PIC X(09) VALUE 'MES'.                
000610         10  FILLER                 PIC X(03) VALUE SPACES.               
000620         10  FILLER                 PIC X(07) VALUE 'PUNTOS'.             
000630         10  FILLER                 PIC X(63) VALUE SPACES.               
000640                                                                          
000650     05  WS-RES-DET-MES.                                                  
000660         10  WS-RDM-ANIO            PIC 9(04).                            
000670         10  FILLER                 PIC X(05) VALUE SPACES.               
000680         10  WS-RDM-NOM-MES         PIC X(09).                            
000690         10  FILLER                 PIC X(04) VALUE SPACES.               
000700         10  WS-RDM-PUNTOS          PIC ZZZZZZ9.                          
000710         10  FILLER                 PIC X(62) VALUE SPACES.               
000720                                                                          
000730     05  WS-RES-TOTAL-CLIENTE.                                            
000740         10  FILLER                 PIC X(15) VALUE                       
000750             'TOTAL PUNTOS : '.                                           
000760         10  WS-RTC-PUNTOS          PIC ZZZZZZ9.                          
000770         10  FILLER                 PIC X(69) VALUE SPACES.               
000780                                                                          
000790     05  WS-RES-NUMERALES           PIC X(91) VALUE ALL '#'.              
000800                                                                          
000810     05  WS-RES-TOT-GRAL-TITULO     PIC X(91) VALUE                       
000820             'TOTALES GENERALES DE LA CORRIDA'.                           
000830                                                                          
000840     05  WS-RES-TOT-CLIENTES.                                             
000850         10  FILLER                 PIC X(33) VALUE                       
000860             'CLIENTES PROCESADOS ........ : '.                           
000870         10  WS-RTG-CLIENTES        PIC ZZZ,ZZ9.                          
000880         10  FILLER                 PIC X(51) VALUE SPACES.               
000890                                                                          
000900     05  WS-RES-TOT-CONSUMOS-LEIDOS.                                      
000910         10  FILLER                 PIC X(33) VALUE                       
000920             'CONSUMOS LEIDOS ............. : '.                          
000930         10  WS-RTG-LEIDOS          PIC ZZZ,ZZ9.                          
000940         10  FILLER                 PIC X(51) VALUE SPACES.               
000950                                                                          
000960     05  WS-RES-TOT-CONSUMOS-PUNTUADOS.                                   
000970         10  FILLER                 PIC X(33) VALUE                       
000980             'CONSUMOS PUNTUADOS .......... : '.                          
000990         10  WS-RTG-PUNTUADOS       PIC ZZZ,ZZ9.                          
001000         10  FILLER                 PIC X(51) VALUE SPACES.               
001010                                                                          
001020     05  WS-RES-TOT-CONSUMOS-RECHAZADOS.                                  
001030         10  FILLER                 PIC X(33) VALUE                       
001040             'CONSUMOS RECHAZADOS ......... : '.                          
001050         10  WS-RTG-RECHAZADOS      PIC ZZZ,ZZ9.                          
001060         10  FILLER                 PIC X(51) VALUE SPACES.               
001070                                                                          
001080     05  WS-RES-TOT-PUNTOS-OTORGADOS.                                     
001090         10  FILLER                 PIC X(33) VALUE                       
001100             'PUNTOS OTORGADOS EN TOTAL .... : '.                         
001110         10  WS-RTG-PUNTOS-TOT      PIC ---,---,--9.                      
001120         10  FILLER                 PIC X(47) VALUE SPACES.               
