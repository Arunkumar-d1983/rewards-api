000100******************************************************************        
000110* Authors: Noemi Berge, Ricardo Garcia.                                   
000120* Date: 04/10/2023                                                        
000130* Purpose: Validar que una fecha de consumo sea una fecha de              
000140*          calendario valida y que no sea posterior a hoy.                
000150* Tectonics: cobc                                                         
000160******************************************************************        
000170* Historial de cambios:                                                   
000180* 04/10/2023 NB  TP1       Alta original: valida dia/mes/anio y           
000190*                          devuelve si corresponde descuento.             
000200* 17/11/2023 RB  TP2       Se agrega control de anio bisiesto.            
000210* 22/12/1999 HQ  Y2K-118   Revision de siglo: el anio de entrada          
000220*                          ya viaja en 4 digitos, no se toca mas.         
000230* 10/11/2025 RGB TKT-4471  Reconvertido para el programa de               
000240*                          puntos: se saca el flag de descuento,          
000250*                          se agrega el control de fecha futura           
000260*                          contra la fecha de hoy del sistema.            
000270******************************************************************        
000280 IDENTIFICATION DIVISION.                                                 
000290 PROGRAM-ID. CLVALFEC.                                                    
000300 AUTHOR. NOEMI BERGE.                                                     
000310 INSTALLATION. AULA 3 - GRUPO 1.                                          
000320 DATE-WRITTEN. 04/10/2023.                                                
000330 DATE-COMPILED.                                                           
000340 SECURITY. USO INTERNO DEL PROGRAMA DE PUNTOS POR CONSUMO.                
000350*----------------------------------------------------------------*        
000360 ENVIRONMENT DIVISION.                                                    
000370 CONFIGURATION SECTION.                                                   
000380 SPECIAL-NAMES.                                                           
000390     CLASS DIGITO       IS '0' THRU '9'.                                  
000400*----------------------------------------------------------------*        
000410 DATA DIVISION.                                                           
000420 WORKING-STORAGE SECTION.                                                 
000430                                                                          
000440 01  WS-VAR-AUX.                                                          
000450     05  WS-VALIDAR-DATOS           PIC X(01) VALUE SPACES.               
000460         88  VALIDACION-OK                     VALUE 'S'.                 
000470         88  VALIDACION-NOTOK                  VALUE 'N'.                 
000480                                                                          
000490 01  WS-DIAS-POR-MES.                                                     
000500     05  WS-DM-31                   PIC 9(02) VALUE 31 OCCURS 1.          
000510* tabla de dias maximos por mes (redefinida abajo en forma fija)          
000520 01  WS-TABLA-DIAS-MES.                                                   
000530     05  WS-DIAS-MES OCCURS 12 TIMES PIC 9(02).                           
000540                                                                          
000550 01  WS-TABLA-DIAS-MES-R REDEFINES WS-TABLA-DIAS-MES.                     
000560     05  WS-DM-ENE                  PIC 9(02).                            
000570     05  WS-DM-FEB                  PIC 9(02).                            
000580     05  WS-DM-MAR                  PIC 9(02).                            
000590     05  WS-DM-ABR                  PIC 9(02).                            
000600     05  WS-DM-MAY                  PIC 9(02).                            
000610     05  WS-DM-JUN                  PIC 9(02).                            
000620     05  WS-DM-JUL                  PIC 9(02).                            
000630     05  WS-DM-AGO                  PIC 9(02).                            
000640     05  WS-DM-SEP                  PIC 9(02).                            
000650     05  WS-DM-OCT                  PIC 9(02).                            
000660     05  WS-DM-NOV                  PIC 9(02).                            
000670     05  WS-DM-DIC                  PIC 9(02).                            
000680                                                                          
000690 01  WS-BISIESTO-SW                 PIC X(01) VALUE 'N'.                  
000700     88  ANIO-BISIESTO                         VALUE 'S'.                 
000710                                                                          
000720 01  WS-SIGLO-PIVOTE                PIC 9(02) VALUE 50.                   
000730                                                                          
000740 01  WS-FECHA-HOY-AAMMDD            PIC 9(06).                            
000750                                                                          
000760 01  WS-FECHA-HOY-AAMMDD-R REDEFINES WS-FECHA-HOY-AAMMDD.                 
000770     05  WS-HOY-AA                  PIC 9(02).                            
000780     05  WS-HOY-MM                  PIC 9(02).                            
000790     05  WS-HOY-DD                  PIC 9(02).                            
000800                                                                          
000810 01  WS-FECHA-HOY.                                                        
000820     05  WS-HOY-ANIO                PIC 9(04).                            
000830     05  WS-HOY-MES                 PIC 9(02).                            
000840     05  WS-HOY-DIA                 PIC 9(02).                            
000850                                                                          
000860 01  WS-FECHA-HOY-NUM REDEFINES WS-FECHA-HOY PIC 9(08).                   
000870                                                                          
000880 01  WS-FECHA-ENTRADA.                                                    
000890     05  WS-FEN-ANIO                PIC 9(04).                            
000900     05  WS-FEN-MES                 PIC 9(02).                            
000910     05  WS-FEN-DIA                 PIC 9(02).                            
000920                                                                          
000930 01  WS-FECHA-ENTRADA-NUM REDEFINES WS-FECHA-ENTRADA PIC 9(08).           
000940                                                                          
000950 77  WS-COC-4                       PIC 9(06) COMP.                       
000960 77  WS-RES-4                       PIC 9(02) COMP.                       
000970 77  WS-COC-100                     PIC 9(06) COMP.                       
000980 77  WS-RES-100                     PIC 9(02) COMP.                       
000990 77  WS-COC-400                     PIC 9(06) COMP.                       
001000 77  WS-RES-400                     PIC 9(03) COMP.                       
001010                                                                          
001020*----------------------------------------------------------------*        
001030 LINKAGE SECTION.                                                         
001040 01  LK-VAL-FECHA.                                                        
001050     05  LK-ENTRADA.                                                      
001060         10  LK-FEC-I.                                                    
001070             15  LK-DD-I            PIC 9(02).                            
001080             15  LK-MM-I            PIC 9(02).                            
001090             15  LK-AAAA-I          PIC 9(04).                            
001100     05  LK-SALIDA.                                                       
001110         10  LK-VALIDACION-O        PIC X(01).                            
001120         10  LK-MOTIVO-ERROR-O.                                           
001130             15  LK-COD-ERROR-O     PIC X(20).                            
001140             15  LK-DES-ERROR-O     PIC X(40).                            
001150                                                                          
001160*----------------------------------------------------------------*        
001170 PROCEDURE DIVISION USING LK-VAL-FECHA.                                   
001180*----------------------------------------------------------------*        
001190                                                                          
001200     PERFORM 1000-INICIAR-PROGRAMA                                        
001210        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
001220                                                                          
001230     PERFORM 2000-VALIDAR-FECHA                                           
001240        THRU 2000-VALIDAR-FECHA-FIN.                                      
001250                                                                          
001260     GOBACK.                                                              
001270*----------------------------------------------------------------*        
001280 1000-INICIAR-PROGRAMA.                                                   
001290                                                                          
001300     MOVE SPACES          TO LK-VALIDACION-O.                             
001310     MOVE SPACES          TO LK-COD-ERROR-O.                              
001320     MOVE SPACES          TO LK-DES-ERROR-O.                              
001330                                                                          
001340     MOVE 31 TO WS-DM-ENE  WS-DM-MAR  WS-DM-MAY  WS-DM-JUL                
001350     MOVE 31 TO WS-DM-AGO  WS-DM-OCT  WS-DM-DIC.                          
001360     MOVE 30 TO WS-DM-ABR  WS-DM-JUN  WS-DM-SEP  WS-DM-NOV.               
001370     MOVE 28 TO WS-DM-FEB.                                                
001380                                                                          
001390     ACCEPT WS-FECHA-HOY-AAMMDD FROM DATE.                                
001400                                                                          
001410     IF WS-HOY-AA < WS-SIGLO-PIVOTE                                       
001420         ADD 2000 WS-HOY-AA GIVING WS-HOY-ANIO                            
001430     ELSE                                                                 
001440         ADD 1900 WS-HOY-AA GIVING WS-HOY-ANIO                            
001450     END-IF.                                                              
001460                                                                          
001470     MOVE WS-HOY-MM TO WS-HOY-MES.                                        
001480     MOVE WS-HOY-DD TO WS-HOY-DIA.                                        
001490                                                                          
001500 1000-INICIAR-PROGRAMA-FIN.                                               
001510     EXIT.                                                                
001520*----------------------------------------------------------------*        
001530 2000-VALIDAR-FECHA.                                                      
001540                                                                          
001550     MOVE 'S' TO WS-VALIDAR-DATOS.                                        
001560                                                                          
001570     IF LK-MM-I < 1 OR LK-MM-I > 12                                       
001580         MOVE 'N' TO WS-VALIDAR-DATOS                                     
001590         MOVE 'MES-INVALIDO'   TO LK-COD-ERROR-O                          
001600         MOVE 'EL MES DE LA FECHA DEL CONSUMO NO ES VALIDO'               
001610                               TO LK-DES-ERROR-O                          
001620     END-IF.                                                              
001630                                                                          
001640     IF VALIDACION-OK                                                     
001650         PERFORM 2100-VERIFICAR-BISIESTO                                  
001660            THRU 2100-VERIFICAR-BISIESTO-FIN                              
001670                                                                          
001680         PERFORM 2200-VERIFICAR-DIA                                       
001690            THRU 2200-VERIFICAR-DIA-FIN                                   
001700     END-IF.                                                              
001710                                                                          
001720     IF VALIDACION-OK                                                     
001730         PERFORM 2300-VERIFICAR-NO-FUTURA                                 
001740            THRU 2300-VERIFICAR-NO-FUTURA-FIN                             
001750     END-IF.                                                              
001760                                                                          
001770     MOVE WS-VALIDAR-DATOS TO LK-VALIDACION-O.                            
001780                                                                          
001790 2000-VALIDAR-FECHA-FIN.                                                  
001800     EXIT.                                                                
001810*----------------------------------------------------------------*        
001820 2100-VERIFICAR-BISIESTO.                                                 
001830                                                                          
001840     MOVE 'N' TO WS-BISIESTO-SW.                                          
001850                                                                          
001860     DIVIDE LK-AAAA-I BY 4   GIVING WS-COC-4   REMAINDER WS-RES-4.        
001870     DIVIDE LK-AAAA-I BY 100 GIVING WS-COC-100                            
001880         REMAINDER WS-RES-100.                                            
001890     DIVIDE LK-AAAA-I BY 400 GIVING WS-COC-400                            
001900         REMAINDER WS-RES-400.                                            
001910                                                                          
001920     IF WS-RES-4 = ZERO AND                                               
001930        (WS-RES-100 NOT = ZERO OR WS-RES-400 = ZERO)                      
001940         MOVE 'S' TO WS-BISIESTO-SW                                       
001950     END-IF.                                                              
001960                                                                          
001970     IF ANIO-BISIESTO                                                     
001980         MOVE 29 TO WS-DM-FEB                                             
001990     ELSE                                                                 
002000         MOVE 28 TO WS-DM-FEB                                             
002010     END-IF.                                                              
002020                                                                          
002030 2100-VERIFICAR-BISIESTO-FIN.                                             
002040     EXIT.                                                                
002050*----------------------------------------------------------------*        
002060 2200-VERIFICAR-DIA.                                                      
002070                                                                          
002080     IF LK-DD-I < 1 OR                                                    
002090        LK-DD-I > WS-DIAS-MES(LK-MM-I)                                    
002100         MOVE 'N' TO WS-VALIDAR-DATOS                                     
002110         MOVE 'DIA-INVALIDO'   TO LK-COD-ERROR-O                          
002120         MOVE 'EL DIA DE LA FECHA DEL CONSUMO NO ES VALIDO'               
002130                               TO LK-DES-ERROR-O                          
002140     END-IF.                                                              
002150                                                                          
002160 2200-VERIFICAR-DIA-FIN.                                                  
002170     EXIT.                                                                
002180*----------------------------------------------------------------*        
002190 2300-VERIFICAR-NO-FUTURA.                                                
002200                                                                          
002210     MOVE LK-AAAA-I TO WS-FEN-ANIO.                                       
002220     MOVE LK-MM-I   TO WS-FEN-MES.                                        
002230     MOVE LK-DD-I   TO WS-FEN-DIA.                                        
002240                                                                          
002250     IF WS-FECHA-ENTRADA-NUM > WS-FECHA-HOY-NUM                           
002260         MOVE 'N' TO WS-VALIDAR-DATOS                                     
002270         MOVE 'FECHA-FUTURA' TO LK-COD-ERROR-O                            
002280         MOVE 'LA FECHA DEL CONSUMO ES POSTERIOR A LA FECHA'              
002290                               TO LK-DES-ERROR-O                          
002300     END-IF.                                                              
002310                                                                          
002320 2300-VERIFICAR-NO-FUTURA-FIN.                                            
002330     EXIT.                                                                
002340*----------------------------------------------------------------*        
002350 END PROGRAM CLVALFEC.                                                    
