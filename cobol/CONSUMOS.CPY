000100*----------------------------------------------------------------*        
000110*    CONSUMOS.CPY                                                *        
000120*    Layout del archivo de consumos (transacciones de compra)    *        
000130*    de un cliente, ordenado ascendente por WS-CNS-ID-CLIENTE    *        
000140*    para el apareo secuencial con el maestro de clientes.       *        
000150*----------------------------------------------------------------*        
000160*    Historial:                                                  *        
000170*    04/10/2023 NB  TP1       Alta original (tarjeta de credito).         
000180*    14/11/2023 RB  TP2       Se agrega WS-ENT-NUM-TARJETA, etc.          
000190*    10/11/2025 RGB TKT-4471  Reconvertido de consumo de tarjeta          
000200*    (ARS/USD) a consumo puntuable del programa de puntos: se             
000210*    sacan moneda/cuotas, se deja id de cliente + id de consumo           
000220*    + fecha + importe, y se agrega la vista redefinida de la             
000230*    fecha partida en anio/mes/dia para la ventana del reporte.           
000240*    10/08/2026 RGB TKT-4510  Se agregan sucursal y canal de              
000250*    venta que ya viajaban en el extracto de origen del consumo           
000260*    (no se usan para puntuar, quedan para conciliacion contable          
000270*    con el sistema de sucursales).                                       
000280*----------------------------------------------------------------*        
000290 01  WS-REG-CONSUMOS.                                                     
000300     05  WS-CNS-ID-CLIENTE          PIC 9(06).                            
000310     05  WS-CNS-NUM-CONSUMO         PIC 9(08).                            
000320     05  WS-CNS-FECHA               PIC 9(08).                            
000330     05  WS-CNS-FECHA-AMD REDEFINES WS-CNS-FECHA.                         
000340         10  WS-CNS-FEC-ANIO        PIC 9(04).                            
000350         10  WS-CNS-FEC-MES         PIC 9(02).                            
000360         10  WS-CNS-FEC-DIA         PIC 9(02).                            
000370     05  WS-CNS-COD-SUCURSAL        PIC 9(04).                            
000380     05  WS-CNS-COD-CANAL           PIC X(01).                            
000390         88  WS-CNS-CANAL-TIENDA        VALUE 'T'.                        
000400         88  WS-CNS-CANAL-WEB           VALUE 'W'.                        
000410         88  WS-CNS-CANAL-APP           VALUE 'A'.                        
000420     05  WS-CNS-IMPORTE             PIC S9(07)V99.                        
000430     05  FILLER                     PIC X(06).                            
