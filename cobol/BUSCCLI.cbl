000100******************************************************************        
000110* Authors: Noemi Berge, Claudia Perdiguera, Ricardo Balsimelli,           
000120*          Ricardo Garcia, Senen Urdaneta.                                
000130* Date: 04/10/2023                                                        
000140* Purpose: TP1 - AULA 3 - GRUPO 1                                         
000150* Tectonics: cobc                                                         
000160******************************************************************        
000170* Historial de cambios:                                                   
000180* 04/10/2023 NB  TP1       Alta original: busqueda RANDOM de una          
000190*                          tarjeta contra MAESTRO-TARJETAS.VSAM.          
000200* 14/11/2023 RB  TP2       Se agregan mensajes de clave invalida          
000210*                          y clave duplicada del file status.             
000220* 22/12/1999 HQ  Y2K-118   Revision de siglo en campos de fecha           
000230*                          del maestro; sin impacto en este               
000240*                          programa (no maneja fechas).                   
000250* 10/11/2025 RGB TKT-4471  Reconvertido de busqueda de tarjeta a          
000260*                          apareo secuencial del maestro de               
000270*                          clientes del programa de puntos: el            
000280*                          archivo deja de ser INDEXED/RANDOM y           
000290*                          pasa a leerse secuencial hacia                 
000300*                          adelante, una sola vez por corrida,            
000310*                          devolviendo un evento por llamada.             
000320* 10/11/2025 RGB TKT-4471  Corregido: el programa terminaba toda          
000330*                          la corrida con STOP RUN en vez de              
000340*                          devolver el control al llamador; se            
000350*                          cambia a GOBACK (bug viejo de TP1).            
000360* 10/08/2026 RGB TKT-4510  Se ensancha el registro de ENT-                
000370*                          CLIENTES para que siga el ancho nuevo          
000380*                          de CLIENTE.CPY (fecha de alta, codigo          
000390*                          postal y categoria del maestro).               
000400* 10/08/2026 RGB TKT-4512  Se vuelven 77 el id de cliente                 
000410*                          anterior y los contadores de la                
000420*                          corrida, que habian quedado en grupos          
000430*                          01 de un solo item.                            
000440* 10/08/2026 RGB TKT-4513  Se saca la marca de columna 73-80 que          
000450*                          se venia agregando en el historial de          
000460*                          cambios (aca nunca se escribio nada            
000470*                          pasando la columna 72).                        
000480* 10/08/2026 RGB TKT-4514  Se saca el C01 IS TOP-OF-FORM de               
000490*                          SPECIAL-NAMES: este programa no abre           
000500*                          ningun archivo de salida impresa, asi          
000510*                          que no tiene sentido nombrarle un              
000520*                          canal de impresora.                            
000530******************************************************************        
000540 IDENTIFICATION DIVISION.                                                 
000550 PROGRAM-ID. BUSCCLI.                                                     
000560 AUTHOR. NOEMI BERGE.                                                     
000570 INSTALLATION. AULA 3 - GRUPO 1.                                          
000580 DATE-WRITTEN. 04/10/2023.                                                
000590 DATE-COMPILED.                                                           
000600 SECURITY. USO INTERNO DEL PROGRAMA DE PUNTOS POR CONSUMO.                
000610*----------------------------------------------------------------*        
000620 ENVIRONMENT DIVISION.                                                    
000630 INPUT-OUTPUT SECTION.                                                    
000640                                                                          
000650 FILE-CONTROL.                                                            
000660                                                                          
000670     SELECT ENT-CLIENTES                                                  
000680         ASSIGN TO CLIENTES                                               
000690         ORGANIZATION IS SEQUENTIAL                                       
000700         ACCESS MODE IS SEQUENTIAL                                        
000710         FILE STATUS IS FS-CLIENTES.                                      
000720                                                                          
000730*----------------------------------------------------------------*        
000740 DATA DIVISION.                                                           
000750                                                                          
000760 FILE SECTION.                                                            
000770                                                                          
000780 FD  ENT-CLIENTES.                                                        
000790 01  WS-ENT-CLIENTES-REG.                                                 
000800     05  WS-ECL-ID-CLIENTE              PIC 9(06).                        
000810     05  WS-ECL-NOMBRE                  PIC X(30).                        
000820     05  WS-ECL-FEC-ALTA.                                                 
000830         10  WS-ECL-FEC-ALTA-ANIO        PIC 9(04).                       
000840         10  WS-ECL-FEC-ALTA-MES         PIC 9(02).                       
000850         10  WS-ECL-FEC-ALTA-DIA         PIC 9(02).                       
000860     05  WS-ECL-COD-POSTAL              PIC 9(04).                        
000870     05  WS-ECL-CATEGORIA               PIC X(01).                        
000880     05  FILLER                         PIC X(07).                        
000890                                                                          
000900*----------------------------------------------------------------*        
000910 WORKING-STORAGE SECTION.                                                 
000920                                                                          
000930     COPY CLIENTE.                                                        
000940                                                                          
000950 01  WS-STATUS.                                                           
000960*----------------------------------------------------------------*        
000970*   ** FILE STATUS DE CLIENTES                                   *        
000980*----------------------------------------------------------------*        
000990     05  FS-CLIENTES                     PIC X(02).                       
001000         88  FS-CLIENTES-FILE-OK                   VALUE '00'.            
001010         88  FS-CLIENTES-FILE-EOF                  VALUE '10'.            
001020         88  FS-CLIENTES-FILE-NFD                  VALUE '35'.            
001030                                                                          
001040 01  WS-STATUS-NUM REDEFINES WS-STATUS    PIC 9(02).                      
001050                                                                          
001060 01  WS-SWITCHES.                                                         
001070     05  WS-PRIMERA-VEZ-SW               PIC X(01) VALUE 'S'.             
001080         88  PRIMERA-VEZ                           VALUE 'S'.             
001090     05  WS-FIN-MAESTRO-SW               PIC X(01) VALUE 'N'.             
001100         88  FIN-MAESTRO                           VALUE 'S'.             
001110     05  WS-REG-DUPLICADO-SW             PIC X(01) VALUE 'N'.             
001120         88  REG-DUPLICADO                         VALUE 'S'.             
001130     05  WS-REG-INVALIDO-SW              PIC X(01) VALUE 'N'.             
001140         88  REG-INVALIDO                          VALUE 'S'.             
001150                                                                          
001160 77  WS-CLI-ID-ANTERIOR                  PIC 9(06) VALUE ZERO.            
001170                                                                          
001180 77  WS-CLI-ID-ANTERIOR-ALF REDEFINES WS-CLI-ID-ANTERIOR                  
001190                                       PIC X(06).                         
001200                                                                          
001210 01  WS-CLI-ID-CLIENTE-ALF REDEFINES WS-CLI-ID-CLIENTE                    
001220                                       PIC X(06).                         
001230                                                                          
001240 77  WS-CONT-LEIDOS                      PIC 9(07) COMP.                  
001250 77  WS-CONT-DUPLICADOS                  PIC 9(07) COMP.                  
001260 77  WS-CONT-INVALIDOS                   PIC 9(07) COMP.                  
001270                                                                          
001280*----------------------------------------------------------------*        
001290 LINKAGE SECTION.                                                         
001300 01  LK-BUSCCLI.                                                          
001310     05  LK-ENTRADA.                                                      
001320         10  LK-ID-CLIENTE-I              PIC 9(06).                      
001330     05  LK-SALIDA.                                                       
001340         10  LK-EVENTO-O                  PIC X(02).                      
001350             88  LK-EVT-OK                          VALUE 'OK'.           
001360             88  LK-EVT-NOENCONTRADO                VALUE 'NF'.           
001370             88  LK-EVT-DUPLICADO                   VALUE 'DU'.           
001380             88  LK-EVT-DATO-MALO                   VALUE 'DM'.           
001390         10  LK-CLIENTE-O.                                                
001400             15  LK-CLI-ID-CLIENTE-O       PIC 9(06).                     
001410             15  LK-CLI-NOMBRE-O           PIC X(30).                     
001420                                                                          
001430*----------------------------------------------------------------*        
001440 PROCEDURE DIVISION USING LK-BUSCCLI.                                     
001450*----------------------------------------------------------------*        
001460                                                                          
001470     PERFORM 1300-BUSCAR-CLIENTE                                          
001480        THRU 1300-BUSCAR-CLIENTE-FIN.                                     
001490                                                                          
001500     GOBACK.                                                              
001510*----------------------------------------------------------------*        
001520 1300-BUSCAR-CLIENTE.                                                     
001530                                                                          
001540     MOVE SPACES TO LK-EVENTO-O.                                          
001550     MOVE ZERO   TO LK-CLI-ID-CLIENTE-O.                                  
001560     MOVE SPACES TO LK-CLI-NOMBRE-O.                                      
001570                                                                          
001580     IF PRIMERA-VEZ                                                       
001590         PERFORM 1140-ABRIR-ENT-CLIENTES                                  
001600            THRU 1140-ABRIR-ENT-CLIENTES-FIN                              
001610         PERFORM 1250-LEER-CLIENTE                                        
001620            THRU 1250-LEER-CLIENTE-FIN                                    
001630         IF NOT FIN-MAESTRO                                               
001640             PERFORM 1260-VALIDAR-CLIENTE                                 
001650                THRU 1260-VALIDAR-CLIENTE-FIN                             
001660         END-IF                                                           
001670         MOVE 'N' TO WS-PRIMERA-VEZ-SW                                    
001680     END-IF.                                                              
001690                                                                          
001700     IF REG-DUPLICADO OR REG-INVALIDO                                     
001710         PERFORM 1500-DEVOLVER-NOVEDAD                                    
001720            THRU 1500-DEVOLVER-NOVEDAD-FIN                                
001730     ELSE                                                                 
001740         PERFORM 1400-AVANZAR-MAESTRO                                     
001750            THRU 1400-AVANZAR-MAESTRO-FIN                                 
001760            UNTIL FIN-MAESTRO                                             
001770               OR WS-CLI-ID-CLIENTE NOT < LK-ID-CLIENTE-I                 
001780               OR REG-DUPLICADO                                           
001790               OR REG-INVALIDO                                            
001800                                                                          
001810         IF REG-DUPLICADO OR REG-INVALIDO                                 
001820             PERFORM 1500-DEVOLVER-NOVEDAD                                
001830                THRU 1500-DEVOLVER-NOVEDAD-FIN                            
001840         ELSE                                                             
001850             IF FIN-MAESTRO                                               
001860                 SET LK-EVT-NOENCONTRADO TO TRUE                          
001870             ELSE                                                         
001880                 IF WS-CLI-ID-CLIENTE = LK-ID-CLIENTE-I                   
001890                     SET LK-EVT-OK TO TRUE                                
001900                     MOVE WS-CLI-ID-CLIENTE TO LK-CLI-ID-CLIENTE-O        
001910                     MOVE WS-CLI-NOMBRE     TO LK-CLI-NOMBRE-O            
001920                 ELSE                                                     
001930                     SET LK-EVT-NOENCONTRADO TO TRUE                      
001940                 END-IF                                                   
001950             END-IF                                                       
001960         END-IF                                                           
001970     END-IF.                                                              
001980                                                                          
001990 1300-BUSCAR-CLIENTE-FIN.                                                 
002000     EXIT.                                                                
002010*----------------------------------------------------------------*        
002020 1140-ABRIR-ENT-CLIENTES.                                                 
002030                                                                          
002040     OPEN INPUT ENT-CLIENTES.                                             
002050                                                                          
002060     EVALUATE TRUE                                                        
002070         WHEN FS-CLIENTES-FILE-OK                                         
002080              CONTINUE                                                    
002090         WHEN OTHER                                                       
002100              DISPLAY 'BUSCCLI: ERROR AL ABRIR CLIENTES'                  
002110              DISPLAY 'FILE STATUS: ' FS-CLIENTES                         
002120              SET LK-EVT-NOENCONTRADO TO TRUE                             
002130              SET FIN-MAESTRO TO TRUE                                     
002140     END-EVALUATE.                                                        
002150                                                                          
002160 1140-ABRIR-ENT-CLIENTES-FIN.                                             
002170     EXIT.                                                                
002180*----------------------------------------------------------------*        
002190 1400-AVANZAR-MAESTRO.                                                    
002200                                                                          
002210     MOVE WS-CLI-ID-CLIENTE TO WS-CLI-ID-ANTERIOR.                        
002220                                                                          
002230     PERFORM 1250-LEER-CLIENTE                                            
002240        THRU 1250-LEER-CLIENTE-FIN.                                       
002250                                                                          
002260     IF NOT FIN-MAESTRO                                                   
002270         PERFORM 1260-VALIDAR-CLIENTE                                     
002280            THRU 1260-VALIDAR-CLIENTE-FIN                                 
002290     END-IF.                                                              
002300                                                                          
002310 1400-AVANZAR-MAESTRO-FIN.                                                
002320     EXIT.                                                                
002330*----------------------------------------------------------------*        
002340 1250-LEER-CLIENTE.                                                       
002350                                                                          
002360     READ ENT-CLIENTES INTO WS-REG-CLIENTES.                              
002370                                                                          
002380     EVALUATE TRUE                                                        
002390         WHEN FS-CLIENTES-FILE-OK                                         
002400              ADD 1 TO WS-CONT-LEIDOS                                     
002410         WHEN FS-CLIENTES-FILE-EOF                                        
002420              SET FIN-MAESTRO TO TRUE                                     
002430         WHEN OTHER                                                       
002440              DISPLAY 'BUSCCLI: ERROR AL LEER CLIENTES'                   
002450              DISPLAY 'FILE STATUS: ' FS-CLIENTES                         
002460              SET FIN-MAESTRO TO TRUE                                     
002470     END-EVALUATE.                                                        
002480                                                                          
002490 1250-LEER-CLIENTE-FIN.                                                   
002500     EXIT.                                                                
002510*----------------------------------------------------------------*        
002520 1260-VALIDAR-CLIENTE.                                                    
002530                                                                          
002540     MOVE 'N' TO WS-REG-DUPLICADO-SW.                                     
002550     MOVE 'N' TO WS-REG-INVALIDO-SW.                                      
002560                                                                          
002570     IF WS-CLI-ID-CLIENTE = WS-CLI-ID-ANTERIOR                            
002580         SET REG-DUPLICADO TO TRUE                                        
002590         ADD 1 TO WS-CONT-DUPLICADOS                                      
002600     END-IF.                                                              
002610                                                                          
002620     IF NOT REG-DUPLICADO                                                 
002630         IF WS-CLI-ID-CLIENTE = ZERO OR                                   
002640            WS-CLI-NOMBRE = SPACES                                        
002650             SET REG-INVALIDO TO TRUE                                     
002660             ADD 1 TO WS-CONT-INVALIDOS                                   
002670         END-IF                                                           
002680     END-IF.                                                              
002690                                                                          
002700 1260-VALIDAR-CLIENTE-FIN.                                                
002710     EXIT.                                                                
002720*----------------------------------------------------------------*        
002730 1500-DEVOLVER-NOVEDAD.                                                   
002740                                                                          
002750     IF REG-DUPLICADO                                                     
002760         SET LK-EVT-DUPLICADO TO TRUE                                     
002770         MOVE 'N' TO WS-REG-DUPLICADO-SW                                  
002780     ELSE                                                                 
002790         SET LK-EVT-DATO-MALO TO TRUE                                     
002800         MOVE 'N' TO WS-REG-INVALIDO-SW                                   
002810     END-IF.                                                              
002820                                                                          
002830     MOVE WS-CLI-ID-CLIENTE TO LK-CLI-ID-CLIENTE-O.                       
002840     MOVE WS-CLI-NOMBRE     TO LK-CLI-NOMBRE-O.                           
002850                                                                          
002860 1500-DEVOLVER-NOVEDAD-FIN.                                               
002870     EXIT.                                                                
002880*----------------------------------------------------------------*        
002890 END PROGRAM BUSCCLI.                                                     
